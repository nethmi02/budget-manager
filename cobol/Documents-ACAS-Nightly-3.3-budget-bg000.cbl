000100*****************************************************************
000200*                                                                *
000300*                  Budget Manager    Start Of Run                *
000400*         Reads the one-record run parameter file and           *
000500*           chains into the variance report engine.              *
000600*                                                                *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.         BG000.
001300     AUTHOR.             Vincent B Coen FBCS, FIDM, FIDPM.
001400     INSTALLATION.       Applewood Computers.
001500     DATE-WRITTEN.       22/03/1984.
001600     DATE-COMPILED.
001700     SECURITY.           Copyright (C) 1984-2026 & later,
001800                          Vincent Bryan Coen.
001900                          Distributed under the GNU General
002000                          Public License.  See file COPYING.
002100*
002200*    Remarks.            Budget Manager Start Of Run.
002300*                         Reads BG-Param-File (one record,
002400*                         RRN=1) and validates the date range
002500*                         before calling BGRPT01.
002600*
002700*    Version.            See Prog-Name in WS.
002800*
002900*    Called modules.     BGRPT01.
003000*
003100*    Files used :
003200*                        BGPARM.   Run Parameter file.
003300*
003400*    Error messages used.
003500*                        BG001 - BG003.
003600*
003700* Changes:
003800* 22/03/84 vbc -        Created - split off the general ACAS
003900*                       Start Of Day pattern for the new
004000*                       Budget ledger sub-system.
004100* 11/07/91 vbc -        Added retry loop on a bad date range,
004200*                       was aborting the run outright before.
004300* 19/11/98 vbc -        Y2K - BGP dates were read as PIC 9(6)
004400*                       YYMMDD and expanded in WS to CCYYMMDD
004500*                       assuming century 19. Widened the param
004600*                       record itself to 9(8) CCYYMMDD so no
004700*                       assumption is needed ever again.
004800* 16/04/24 vbc          Copyright notice update superseding
004900*                       all previous notices.
005000* 30/01/26 vbc - 1.01   Bgp-As-Of-Date now read from the param
005100*                       record instead of defaulting to the
005200*                       run date, ticket BG-0142.
005300* 11/02/26 vbc - 1.02   Re-cut for v3.3 copybook layout, edited
005400*                       start/end dates now shown on BG002.
005500*
005600*****************************************************************
005700*
005800 ENVIRONMENT             DIVISION.
005900*================================
006000*
006100 COPY "envdiv.cob".
006200 INPUT-OUTPUT            SECTION.
006300 FILE-CONTROL.
006400 COPY "selbgparm.cob".
006500*
006600 DATA                    DIVISION.
006700*================================
006800*
006900 FILE SECTION.
007000 COPY "fdbgparm.cob".
007100*
007200 WORKING-STORAGE SECTION.
007300*-----------------------
007400 77  Prog-Name               PIC X(15) VALUE "BG000 (1.02)".
007500*
007600 01  WS-Data.
007700     03  WS-Reply            PIC X.
007800     03  BG-Parm-Status      PIC XX.
007900     03  WS-Retry-Count      PIC 9        VALUE ZERO.
008000     03  filler              PIC X(04).
008100*
008200 01  Today-Ccyymmdd          PIC 9(8)     COMP.
008300 01  Today-Date.
008400     03  Today-CC            PIC 99.
008500     03  Today-YY            PIC 99.
008600     03  Today-MM            PIC 99.
008700     03  Today-DD            PIC 99.
008800     03  filler              PIC X(04).
008900 01  Today-Date-R  REDEFINES Today-Date  PIC 9(8).
009000*
009100*    Edited views of the conflicting start/end dates, shown
009200*    on the BG002 message so the operator can see the pair
009300*    that failed the range test without pulling the param file.
009400*
009500 01  WS-Bad-Range.
009600     03  WS-Bad-Start            PIC 9(8).
009700     03  WS-Bad-Start-R  REDEFINES WS-Bad-Start.
009800         05  WS-Bad-Start-CC     PIC 99.
009900         05  WS-Bad-Start-YY     PIC 99.
010000         05  WS-Bad-Start-MM     PIC 99.
010100         05  WS-Bad-Start-DD     PIC 99.
010200     03  WS-Bad-End              PIC 9(8).
010300     03  WS-Bad-End-R    REDEFINES WS-Bad-End.
010400         05  WS-Bad-End-CC       PIC 99.
010500         05  WS-Bad-End-YY       PIC 99.
010600         05  WS-Bad-End-MM       PIC 99.
010700         05  WS-Bad-End-DD       PIC 99.
010800     03  filler                  PIC X(04).
010900*
011000 01  Error-Messages.
011100     03  BG001            PIC X(40) VALUE
011200         "BG001 Run Parameter file will not open -".
011300     03  BG002            PIC X(40) VALUE
011400         "BG002 Start date is after the end date -".
011500     03  BG003            PIC X(40) VALUE
011600         "BG003 Re-run with a corrected range    -".
011700     03  filler           PIC X(04).
011800*
011900 COPY "wsbgcall.cob".
012000*
012100 PROCEDURE DIVISION.
012200*===================
012300*
012400 0000-Main.
012500     PERFORM 1000-Open-Parm-File THRU 1000-Exit.
012600     PERFORM 2000-Validate-Range THRU 2000-Exit.
012700     PERFORM 3000-Call-Report-Engine THRU 3000-Exit.
012800     PERFORM 9000-Close-Parm-File THRU 9000-Exit.
012900     GO TO 9999-Main-Exit.
013000*
013100 1000-Open-Parm-File.
013200     OPEN INPUT BG-Param-File.
013300     IF       BG-Parm-Status NOT = "00"
013400              DISPLAY BG001
013500              DISPLAY "File status = " BG-Parm-Status
013600              MOVE 9 TO WS-Process-Func
013700              GO TO 9999-Main-Exit.
013800     READ     BG-Param-File INTO BG-Param-Record.
013900 1000-Exit.
014000     EXIT.
014100*
014200 2000-Validate-Range.
014300     IF       Bgp-As-Of-Date = ZERO
014400              ACCEPT Today-Date-R FROM DATE YYYYMMDD
014500              MOVE Today-Date-R TO Bgp-As-Of-Date.
014600     IF       Bgp-Start-Date > Bgp-End-Date
014700              MOVE Bgp-Start-Date TO WS-Bad-Start
014800              MOVE Bgp-End-Date   TO WS-Bad-End
014900              DISPLAY BG002
015000              DISPLAY WS-Bad-Start-MM "/" WS-Bad-Start-DD "/"
015100                      WS-Bad-Start-CC WS-Bad-Start-YY " to "
015200                      WS-Bad-End-MM "/" WS-Bad-End-DD "/"
015300                      WS-Bad-End-CC WS-Bad-End-YY
015400              DISPLAY BG003
015500              ADD 1 TO WS-Retry-Count
015600              IF WS-Retry-Count < 3
015700                 GO TO 2000-Validate-Range
015800              ELSE
015900                 MOVE 9 TO WS-Process-Func
016000                 GO TO 9999-Main-Exit.
016100 2000-Exit.
016200     EXIT.
016300*
016400 3000-Call-Report-Engine.
016500     MOVE     "BG000   "  TO WS-Caller.
016600     MOVE     "BGRPT01 "  TO WS-Called.
016700     MOVE     ZERO        TO WS-Process-Func.
016800     CALL     "BGRPT01" USING WS-Calling-Data BG-Param-Record.
016900 3000-Exit.
017000     EXIT.
017100*
017200 9000-Close-Parm-File.
017300     CLOSE    BG-Param-File.
017400 9000-Exit.
017500     EXIT.
017600*
017700 9999-Main-Exit.
017800     STOP RUN.
