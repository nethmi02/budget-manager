000100*    Select Clause For The Budget Report Print File.
000200*
000300* 22/03/84 vbc - Created.
000400* 30/01/26 vbc - Added print-spool override note,
000500*                see print-spool set up on bgrpt01.
000600*
000700     SELECT BG-Report-File ASSIGN TO BGRPT
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS  IS BG-Rpt-Status.
