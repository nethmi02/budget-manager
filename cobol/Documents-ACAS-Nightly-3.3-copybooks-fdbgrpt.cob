000100*    File Description For The Budget Report Print File.
000200*
000300* 22/03/84 vbc - Created.
000400*
000500 FD  BG-Report-File
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 132 CHARACTERS
000800     DATA RECORD IS BG-Report-Print-Record.
000900*
001000 01  BG-Report-Print-Record      pic x(132).
