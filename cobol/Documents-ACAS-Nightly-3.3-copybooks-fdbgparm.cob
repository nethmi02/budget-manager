000100*    File Description For The Budget Run Parameter File.
000200*
000300* 22/03/84 vbc - Created.
000400*
000500 FD  BG-Param-File
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 80 CHARACTERS
000800     DATA RECORD IS BG-Param-Record.
000900*
001000 COPY "wsbgparm.cob".
