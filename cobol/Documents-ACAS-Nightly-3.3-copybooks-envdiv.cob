000100*****************************************************
000200*                                                    *
000300*  Shared Environment Division Entries               *
000400*     Common to all Budget Manager (BG-) programs.    *
000500*     Pulled in via COPY from every BG program in     *
000600*     the same way PY pulls in its own envdiv.        *
000700*                                                    *
000800*****************************************************
000900*
001000* 14/01/84 vbc - Created for the new Budget ledger
001100*                sub-system sharing the ACAS CONFIG.
001200* 02/09/98 vbc - Y2K review - no 2-digit years used
001300*                anywhere in this copy, no change made.
001400* 11/02/26 vbc - Re-cut for BG- area, based on the
001500*                common ACAS envdiv layout.
001600*
001700 CONFIGURATION SECTION.
001800 SOURCE-COMPUTER. IBM-370.
001900 OBJECT-COMPUTER. IBM-370.
002000 SPECIAL-NAMES.
002100     C01 IS TOP-OF-FORM
002200     CLASS BG-NUMERIC-CLASS IS "0" THRU "9"
002300     UPSI-0 IS BG-TEST-RUN-SWITCH
002400         ON STATUS IS BG-TEST-RUN
002500         OFF STATUS IS BG-PRODUCTION-RUN.
