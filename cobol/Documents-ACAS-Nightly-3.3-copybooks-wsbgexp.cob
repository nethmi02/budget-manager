000100*******************************************
000200*                                          *
000300*  Record Definition For Budget Expense   *
000400*           File                          *
000500*     Uses Exp-Id as key                  *
000600*******************************************
000700* File size 60 bytes.
000800*
000900* 22/03/84 vbc - Created.
001000* 14/10/98 vbc - Y2K - Exp-Date was PIC 9(6)
001100*                YYMMDD, widened to 9(8) CCYYMMDD.
001200* 30/01/26 vbc - Filler reduced, Exp-Cat-Id
001300*                widened to match Cat-Id size.
001400*
001500 01  BG-Expense-Record.
001600     03  Exp-Id               pic 9(6)   comp.
001700     03  Exp-Cat-Id           pic 9(6)   comp.
001800*                Fk to BG-Category-Record. A missing or
001900*                unknown category does not stop this
002000*                record being totalled, join is display
002100*                only.
002200     03  Exp-Amount           pic s9(8)v99  comp-3.
002300*                Must be strictly greater than zero -
002400*                enforced at data entry, not re-checked
002500*                by the report run.
002600     03  Exp-Description      pic x(40).
002700     03  Exp-Date             pic 9(8)   comp.
002800*                CCYYMMDD.
002900     03  filler               pic x(6).
003000*
