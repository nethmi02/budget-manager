000100*******************************************
000200*                                          *
000300*  Record Definition For Budget Category  *
000400*           File                          *
000500*     Uses Cat-Id as key                  *
000600*******************************************
000700* File size 56 bytes.
000800*
000900* 22/03/84 vbc - Created.
001000* 19/11/98 vbc - Y2K review - no date fields
001100*                held on this record, no chg.
001200* 30/01/26 vbc - Cat-Color added so the old
001300*                chart screens keep working
001400*                when fed off this file.
001500*
001600 01  BG-Category-Record.
001700     03  Cat-Id               pic 9(6)   comp.
001800     03  Cat-Name             pic x(30).
001900     03  Cat-Type             pic x(7).
002000         88  Cat-Type-Expense value "EXPENSE".
002100         88  Cat-Type-Income  value "INCOME ".
002200         88  Cat-Type-Valid   value "EXPENSE", "INCOME ".
002300     03  Cat-Color            pic x(7).
002400*                Display colour hex eg #3498db, carried
002500*                through for the charts, not used here.
002600     03  filler               pic x(4).
002700*
002800*        Name must be unique across all categories -
002900*        enforced when a category is added or renamed,
003000*        not re-checked by the report run.
003100*
