000100*    Select Clause For The Budget Expense File.
000200*
000300* 22/03/84 vbc - Created.
000400*
000500     SELECT BG-Expense-File ASSIGN TO BGEXP
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS  IS BG-Exp-Status.
