000100*******************************************
000200*                                          *
000300*  Record Definition For Budget Run       *
000400*        Parameter File                   *
000500*     Uses RRN = 1, one record only       *
000600*                                          *
000700*  Read once at Start Of Run by bg000 and *
000800*  passed on to bgrpt01 - see wsbgcall.   *
000900*******************************************
001000* File size 64 bytes padded to 80 by filler.
001100*
001200* 22/03/84 vbc - Created, follows the one-
001300*                record-file convention used
001400*                by the PY param file.
001500* 19/11/98 vbc - Y2K - all three dates were
001600*                PIC 9(6) YYMMDD, widened to
001700*                9(8) CCYYMMDD.
001800* 30/01/26 vbc - Bgp-As-Of-Date added for the
001900*                budget status section, was
002000*                defaulting to run date before.
002100*
002200 01  BG-Param-Record.
002300     03  Bgp-Start-Date       pic 9(8)   comp.
002400     03  Bgp-End-Date         pic 9(8)   comp.
002500*                Financial summary / category breakdown
002600*                date range, both boundaries inclusive.
002700     03  Bgp-As-Of-Date       pic 9(8)   comp.
002800*                Date used to decide which budgets are
002900*                currently active - defaults to todays
003000*                date when left zero, see bg000.
003100     03  Bgp-Run-Title        pic x(40).
003200*                Free text, printed on the report heading.
003300     03  filler               pic x(16).
003400*
