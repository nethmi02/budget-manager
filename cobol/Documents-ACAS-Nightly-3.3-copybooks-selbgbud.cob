000100*    Select Clause For The Budget Limit File.
000200*
000300* 22/03/84 vbc - Created.
000400*
000500     SELECT BG-Budget-File ASSIGN TO BGBUD
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS  IS BG-Bud-Status.
