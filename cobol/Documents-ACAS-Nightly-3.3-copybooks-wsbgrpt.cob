000100*******************************************
000200*                                          *
000300*  Working Storage For The Budget Run     *
000400*     Report Accumulators And Print       *
000500*     Line Layouts.                       *
000600*                                          *
000700*  Follows the grouped comp-3 accumulator  *
000800*  style used on the PY history record,    *
000900*  one group per report section instead    *
001000*  of one group per quarter/year.          *
001100*******************************************
001200*
001300* 22/03/84 vbc - Created.
001400* 19/11/98 vbc - Y2K - no 2-digit years held
001500*                here, Tb-Start-Date already
001600*                full CCYYMMDD, no chg made.
001700* 30/01/26 vbc - Table sizes raised from 200
001800*                to 500 after the pilot site
001900*                complained 200 categories
002000*                was not enough.
002100*
002200 01  BG-Report-Work.
002300     03  BG-Summary-Totals              comp-3.
002400         05  Rpt-Total-Income       pic s9(8)v99.
002500         05  Rpt-Total-Expense      pic s9(8)v99.
002600         05  Rpt-Net-Balance        pic s9(8)v99.
002700     03  Rpt-Savings-Rate           pic s999v99  comp-3.
002800     03  Ws-Category-Count          pic 9(4)     comp.
002900     03  Ws-Budget-Count            pic 9(4)     comp.
003000     03  Ws-Over-Budget-Count       pic 9(4)     comp.
003100     03  Ws-Sub                     pic 9(4)     comp.
003200     03  Ws-Sub2                    pic 9(4)     comp.
003300     03  Ws-Swap-Amt                pic s9(8)v99 comp-3.
003400     03  Tc-Cat-Name-Hold           pic x(30).
003500     03  Ws-Category-Hold.
003600         05  Wch-Cat-Id             pic 9(6)     comp.
003700         05  Wch-Cat-Name           pic x(30).
003800         05  Wch-Cat-Total          pic s9(8)v99 comp-3.
003900     03  Ws-Budget-Hold.
004000         05  Wbh-Cat-Id             pic 9(6)     comp.
004100         05  Wbh-Cat-Name           pic x(30).
004200         05  Wbh-Budget-Amt         pic s9(8)v99 comp-3.
004300         05  Wbh-Spent-Amt          pic s9(8)v99 comp-3.
004400         05  Wbh-Remaining-Amt      pic s9(8)v99 comp-3.
004500         05  Wbh-Over-Flag          pic x.
004600         05  Wbh-Start-Date         pic 9(8)     comp.
004700         05  Wbh-End-Date           pic 9(8)     comp.
004800     03  filler                     pic x(04).
004900     03  BG-Category-Table.
005000         05  Tc-Entry  occurs 1 to 500 times
005100                        depending on Ws-Category-Count
005200                        indexed by Tc-Ix.
005300             07  Tc-Cat-Id          pic 9(6)     comp.
005400             07  Tc-Cat-Name        pic x(30).
005500             07  Tc-Cat-Total       pic s9(8)v99 comp-3.
005600*
005700     03  BG-Budget-Table.
005800         05  Tb-Entry  occurs 1 to 500 times
005900                        depending on Ws-Budget-Count
006000                        indexed by Tb-Ix.
006100             07  Tb-Cat-Id          pic 9(6)     comp.
006200             07  Tb-Cat-Name        pic x(30).
006300             07  Tb-Budget-Amt      pic s9(8)v99 comp-3.
006400             07  Tb-Spent-Amt       pic s9(8)v99 comp-3.
006500             07  Tb-Remaining-Amt   pic s9(8)v99 comp-3.
006600             07  Tb-Over-Flag       pic x.
006700                 88  Tb-Over-Budget value "Y".
006800             07  Tb-Start-Date      pic 9(8)     comp.
006900             07  Tb-End-Date        pic 9(8)     comp.
007000*
007100*        Tb-Entry redefined for the start-date-descending
007200*        exchange sort in 5100 - gives the sort paragraph
007300*        a flat key it can compare without qualifying
007400*        through the whole group every pass.
007500*
007600     03  Tb-Entry-R  redefines Tb-Entry
007700                      occurs 1 to 500 times
007800                      depending on Ws-Budget-Count
007900                      indexed by Tbr-Ix.
008000         05  Tbr-Sort-Key           pic 9(6)     comp.
008100         05  Tbr-Rest               pic x(43).
008200*
008300 01  BG-Print-Line                 pic x(132).
008400*
008500 01  BG-Heading-Line-1  redefines BG-Print-Line.
008600     03  Hd1-Title                 pic x(46)
008700             value "ACAS BUDGET MANAGER - VARIANCE REPORT".
008800     03  filler                    pic x(70).
008900     03  Hd1-Page-Lit              pic x(5)     value "PAGE ".
009000     03  Hd1-Page-No               pic zz9.
009100     03  filler                    pic x(8).
009200*
009300 01  BG-Heading-Line-2  redefines BG-Print-Line.
009400     03  Hd2-Run-Title             pic x(40).
009500     03  filler                    pic x(6).
009600     03  Hd2-Range-Lit             pic x(7)     value "Range: ".
009700     03  Hd2-Start-Date            pic x(10).
009800     03  Hd2-To-Lit                pic x(4)     value " to ".
009900     03  Hd2-End-Date              pic x(10).
010000     03  filler                    pic x(55).
010100*
010200 01  BG-Summary-Line  redefines BG-Print-Line.
010300     03  Sum-Income-Lit            pic x(16)
010400             value "Total Income   ".
010500     03  Sum-Income-Amt            pic z,zzz,zz9.99-.
010600     03  filler                    pic x(4).
010700     03  Sum-Expense-Lit           pic x(16)
010800             value "Total Expense  ".
010900     03  Sum-Expense-Amt           pic z,zzz,zz9.99-.
011000     03  filler                    pic x(4).
011100     03  Sum-Net-Lit               pic x(13)
011200             value "Net Balance ".
011300     03  Sum-Net-Amt               pic z,zzz,zz9.99-.
011400     03  filler                    pic x(4).
011500     03  Sum-Rate-Lit              pic x(15)
011600             value "Savings Rate ".
011700     03  Sum-Rate-Amt              pic z,zz9.9-.
011800     03  Sum-Rate-Pct              pic x(1)     value "%".
011900     03  filler                    pic x(25).
012000*
012100 01  BG-Category-Detail-Line redefines BG-Print-Line.
012200     03  Cdl-Cat-Name              pic x(30).
012300     03  filler                    pic x(4).
012400     03  Cdl-Cat-Amt               pic z,zzz,zz9.99-.
012500     03  filler                    pic x(84).
012600*
012700 01  BG-Budget-Detail-Line redefines BG-Print-Line.
012800     03  Bdl-Cat-Name              pic x(30).
012900     03  filler                    pic x(2).
013000     03  Bdl-Budget-Amt            pic z,zzz,zz9.99-.
013100     03  filler                    pic x(2).
013200     03  Bdl-Spent-Amt             pic z,zzz,zz9.99-.
013300     03  filler                    pic x(2).
013400     03  Bdl-Remaining-Amt         pic z,zzz,zz9.99-.
013500     03  filler                    pic x(2).
013600     03  Bdl-Over-Flag             pic x.
013700     03  filler                    pic x(51).
013800*
013900 01  BG-Control-Line  redefines BG-Print-Line.
014000     03  Ctl-Lit                   pic x(36)
014100             value "Budgets currently over budget ... ".
014200     03  Ctl-Count                 pic zzz9.
014300     03  filler                    pic x(92).
014400*
