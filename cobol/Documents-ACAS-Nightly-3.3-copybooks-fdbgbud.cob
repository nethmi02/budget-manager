000100*    File Description For The Budget Limit File.
000200*
000300* 22/03/84 vbc - Created.
000400*
000500 FD  BG-Budget-File
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 32 CHARACTERS
000800     DATA RECORD IS BG-Budget-Record.
000900*
001000 COPY "wsbgbud.cob".
