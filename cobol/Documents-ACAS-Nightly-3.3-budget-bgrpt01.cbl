000100*****************************************************************
000200*                 Budget Manager Variance Reporting              *
000300*                                                                *
000400*        Financial Summary / Category Breakdown / Budget        *
000500*                   Status, one combined report.                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         BGRPT01.
001200     AUTHOR.             Vincent B Coen FBCS, FIDM, FIDPM.
001300     INSTALLATION.       Applewood Computers.
001400     DATE-WRITTEN.       22/03/1984.
001500     DATE-COMPILED.
001600     SECURITY.           Copyright (C) 1984-2026 & later,
001700                          Vincent Bryan Coen.
001800                          Distributed under the GNU General
001900                          Public License.  See file COPYING.
002000*
002100*    Remarks.            Reads the Category, Expense, Income
002200*                        and Budget files, each fully, into
002300*                        working storage tables and prints a
002400*                        combined three-section report -
002500*                        Financial Summary, Category Expense
002600*                        Breakdown and Budget Status.
002700*
002800*    Version.            See Prog-Name in WS.
002900*
003000*    Called by.          BG000.
003100*
003200*    Files used :
003300*                        BGCAT.    Category master.
003400*                        BGEXP.    Expense transactions.
003500*                        BGINC.    Income transactions.
003600*                        BGBUD.    Budget limits.
003700*                        BGRPT.    Printed report.
003800*
003900*    Error messages used.
004000*                        BG101 - BG105.
004100*
004200* Changes:
004300* 22/03/84 vbc -        Created.
004400* 03/08/87 vbc -        Budget status section added, was
004500*                       financial summary & category
004600*                       breakdown only up to now.
004700* 11/07/91 vbc -        Over-budget control total added
004800*                       to foot of the budget section per
004900*                       audit request.
005000* 19/11/98 vbc -        Y2K - date comparisons were done on
005100*                       the low-order 6 digits (YYMMDD) of
005200*                       each date field, assuming century 19
005300*                       throughout.  Comparisons now done on
005400*                       the full CCYYMMDD fields straight off
005500*                       the widened copybooks, century
005600*                       assumption removed completely.
005700* 16/04/24 vbc          Copyright notice update superseding
005800*                       all previous notices.
005900* 30/01/26 vbc - 1.05   Budget-variance section now orders by
006000*                       Bud-Start-Date descending per the new
006100*                       house report standard, was file order.
006200* 11/02/26 vbc - 1.06   Re-cut onto the v3.3 copybook layout,
006300*                       table sizes raised to 500 entries.
006400*
006500*****************************************************************
006600*
006700 ENVIRONMENT             DIVISION.
006800*================================
006900*
007000 COPY "envdiv.cob".
007100 INPUT-OUTPUT            SECTION.
007200 FILE-CONTROL.
007300 COPY "selbgcat.cob".
007400 COPY "selbgexp.cob".
007500 COPY "selbginc.cob".
007600 COPY "selbgbud.cob".
007700 COPY "selbgrpt.cob".
007800*
007900 DATA                    DIVISION.
008000*================================
008100*
008200 FILE SECTION.
008300 COPY "fdbgcat.cob".
008400 COPY "fdbgexp.cob".
008500 COPY "fdbginc.cob".
008600 COPY "fdbgbud.cob".
008700 COPY "fdbgrpt.cob".
008800*
008900 WORKING-STORAGE SECTION.
009000*-----------------------
009100 77  Prog-Name               PIC X(17) VALUE "BGRPT01 (1.06)".
009200*
009300 01  WS-Data.
009400     03  WS-Reply            PIC X.
009500     03  BG-Cat-Status       PIC XX.
009600     03  BG-Exp-Status       PIC XX.
009700     03  BG-Inc-Status       PIC XX.
009800     03  BG-Bud-Status       PIC XX.
009900     03  BG-Rpt-Status       PIC XX.
010000     03  WS-Page-No          PIC 999      COMP   VALUE 1.
010100     03  WS-Line-No          PIC 999      COMP   VALUE 99.
010200     03  WS-Page-Lines       PIC 999      COMP   VALUE 56.
010300     03  filler              PIC X(04).
010400*
010500 01  WS-Date-Edit.
010600     03  WS-Date-Work        PIC 9(8).
010700     03  WS-Date-Work-R  REDEFINES WS-Date-Work.
010800         05  WS-Date-CC      PIC 99.
010900         05  WS-Date-YY      PIC 99.
011000         05  WS-Date-MM      PIC 99.
011100         05  WS-Date-DD      PIC 99.
011200     03  WS-Date-Edited       PIC X(10).
011300     03  filler               PIC X(04).
011400*
011500 01  Error-Messages.
011600     03  BG101            PIC X(40) VALUE
011700         "BG101 Category file will not open     -".
011800     03  BG102            PIC X(40) VALUE
011900         "BG102 Expense file will not open      -".
012000     03  BG103            PIC X(40) VALUE
012100         "BG103 Income file will not open       -".
012200     03  BG104            PIC X(40) VALUE
012300         "BG104 Budget file will not open       -".
012400     03  BG105            PIC X(40) VALUE
012500         "BG105 Report print file will not open -".
012600     03  filler           PIC X(04).
012700*
012800 COPY "wsbgrpt.cob".
012900*
013000 PROCEDURE DIVISION USING WS-Calling-Data BG-Param-Record.
013100*==========================================================
013200*
013300 0000-Main.
013400     PERFORM 1000-Open-Files       THRU 1000-Exit.
013500     PERFORM 3000-Financial-Summary THRU 3000-Exit.
013600     PERFORM 4000-Category-Breakdown THRU 4000-Exit.
013700     PERFORM 5000-Budget-Status    THRU 5000-Exit.
013800     PERFORM 6000-Print-Report     THRU 6000-Exit.
013900     PERFORM 9000-Close-Files      THRU 9000-Exit.
014000     GO TO 9999-Main-Exit.
014100*
014200 1000-Open-Files.
014300     OPEN     INPUT  BG-Category-File
014400                      BG-Expense-File
014500                      BG-Income-File
014600                      BG-Budget-File.
014700     OPEN     OUTPUT BG-Report-File.
014800     IF       BG-Cat-Status NOT = "00"
014900              DISPLAY BG101 DISPLAY "File status = " BG-Cat-Status
015000              GO TO 9999-Main-Exit.
015100     IF       BG-Exp-Status NOT = "00"
015200              DISPLAY BG102 DISPLAY "File status = " BG-Exp-Status
015300              GO TO 9999-Main-Exit.
015400     IF       BG-Inc-Status NOT = "00"
015500              DISPLAY BG103 DISPLAY "File status = " BG-Inc-Status
015600              GO TO 9999-Main-Exit.
015700     IF       BG-Bud-Status NOT = "00"
015800              DISPLAY BG104 DISPLAY "File status = " BG-Bud-Status
015900              GO TO 9999-Main-Exit.
016000     IF       BG-Rpt-Status NOT = "00"
016100              DISPLAY BG105 DISPLAY "File status = " BG-Rpt-Status
016200              GO TO 9999-Main-Exit.
016300     MOVE     ZERO TO Rpt-Total-Income
016400                       Rpt-Total-Expense
016500                       Rpt-Net-Balance
016600                       Ws-Category-Count
016700                       Ws-Budget-Count
016800                       Ws-Over-Budget-Count.
016900 1000-Exit.
017000     EXIT.
017100*
017200*    -------------------------------------------------------
017300*    Financial Summary section - BATCH FLOW steps 1 thru 5.
017400*    -------------------------------------------------------
017500*
017600 3000-Financial-Summary.
017700     PERFORM 3100-Accum-Expense-Total THRU 3100-Exit.
017800     PERFORM 3200-Accum-Income-Total  THRU 3200-Exit.
017900     COMPUTE Rpt-Net-Balance = Rpt-Total-Income
018000                              - Rpt-Total-Expense.
018100     PERFORM 3300-Compute-Savings-Rate THRU 3300-Exit.
018200 3000-Exit.
018300     EXIT.
018400*
018500 3100-Accum-Expense-Total.
018600     READ     BG-Expense-File INTO BG-Expense-Record
018700              AT END GO TO 3100-Exit.
018800     IF       Exp-Date NOT < Bgp-Start-Date
018900     AND      Exp-Date NOT > Bgp-End-Date
019000              ADD Exp-Amount TO Rpt-Total-Expense.
019100     GO TO    3100-Accum-Expense-Total.
019200 3100-Exit.
019300     EXIT.
019400*
019500 3200-Accum-Income-Total.
019600     READ     BG-Income-File INTO BG-Income-Record
019700              AT END GO TO 3200-Exit.
019800     IF       Inc-Date NOT < Bgp-Start-Date
019900     AND      Inc-Date NOT > Bgp-End-Date
020000              ADD Inc-Amount TO Rpt-Total-Income.
020100     GO TO    3200-Accum-Income-Total.
020200 3200-Exit.
020300     EXIT.
020400*
020500 3300-Compute-Savings-Rate.
020600     IF       Rpt-Total-Income > ZERO
020700              COMPUTE Rpt-Savings-Rate ROUNDED =
020800                      (Rpt-Net-Balance / Rpt-Total-Income) * 100
020900     ELSE
021000              MOVE ZERO TO Rpt-Savings-Rate.
021100 3300-Exit.
021200     EXIT.
021300*
021400*    -------------------------------------------------------
021500*    Category Expense Breakdown - BATCH FLOW steps 1 thru 4.
021600*    -------------------------------------------------------
021700*
021800 4000-Category-Breakdown.
021900     PERFORM  4100-Load-Expense-Categories THRU 4100-Exit.
022000     PERFORM  4200-Accum-Category-Expense  THRU 4200-Exit.
022100     PERFORM  4300-Sort-Categories-By-Name THRU 4300-Exit.
022200 4000-Exit.
022300     EXIT.
022400*
022500 4100-Load-Expense-Categories.
022600     READ     BG-Category-File INTO BG-Category-Record
022700              AT END GO TO 4100-Exit.
022800     IF       Cat-Type-Expense
022900              ADD 1 TO Ws-Category-Count
023000              SET Tc-Ix TO Ws-Category-Count
023100              MOVE Cat-Id   TO Tc-Cat-Id (Tc-Ix)
023200              MOVE Cat-Name TO Tc-Cat-Name (Tc-Ix)
023300              MOVE ZERO     TO Tc-Cat-Total (Tc-Ix).
023400     GO TO    4100-Load-Expense-Categories.
023500 4100-Exit.
023600     EXIT.
023700*
023800 4200-Accum-Category-Expense.
023900     IF       Ws-Category-Count = ZERO
024000              GO TO 4200-Exit.
024100     CLOSE    BG-Expense-File.
024200     OPEN     INPUT BG-Expense-File.
024300 4200-Read.
024400     READ     BG-Expense-File INTO BG-Expense-Record
024500              AT END GO TO 4200-Exit.
024600     IF       Exp-Date NOT < Bgp-Start-Date
024700     AND      Exp-Date NOT > Bgp-End-Date
024800              PERFORM 4210-Find-Category THRU 4210-Exit.
024900     GO TO    4200-Read.
025000 4200-Exit.
025100     EXIT.
025200*
025300 4210-Find-Category.
025400     SET      Tc-Ix TO 1.
025500 4210-Test.
025600     IF       Tc-Ix > Ws-Category-Count
025700              GO TO 4210-Exit.
025800     IF       Tc-Cat-Id (Tc-Ix) = Exp-Cat-Id
025900              ADD Exp-Amount TO Tc-Cat-Total (Tc-Ix)
026000              GO TO 4210-Exit.
026100     SET      Tc-Ix UP BY 1.
026200     GO TO    4210-Test.
026300 4210-Exit.
026400     EXIT.
026500*
026600*    Exchange sort into Cat-Name order - category count
026700*    is small enough (table limit 500) that a straight
026800*    bubble sort is quicker to maintain than a SORT verb
026900*    run for what is, in effect, a single small scratch
027000*    table held entirely in memory.
027100*
027200 4300-Sort-Categories-By-Name.
027300     IF       Ws-Category-Count < 2
027400              GO TO 4300-Exit.
027500     MOVE     1 TO Ws-Sub.
027600 4300-Outer.
027700     IF       Ws-Sub > Ws-Category-Count - 1
027800              GO TO 4300-Exit.
027900     MOVE     1 TO Ws-Sub2.
028000 4300-Inner.
028100     IF       Ws-Sub2 > Ws-Category-Count - Ws-Sub
028200              ADD  1 TO Ws-Sub
028300              GO TO 4300-Outer.
028400     IF       Tc-Cat-Name (Ws-Sub2) > Tc-Cat-Name (Ws-Sub2 + 1)
028500              PERFORM 4310-Swap-Category THRU 4310-Exit.
028600     ADD      1 TO Ws-Sub2.
028700     GO TO    4300-Inner.
028800 4300-Exit.
028900     EXIT.
029000*
029100 4310-Swap-Category.
029200     MOVE     Tc-Entry (Ws-Sub2)      TO Ws-Category-Hold.
029300     MOVE     Tc-Entry (Ws-Sub2 + 1)  TO Tc-Entry (Ws-Sub2).
029400     MOVE     Ws-Category-Hold        TO Tc-Entry (Ws-Sub2 + 1).
029500 4310-Exit.
029600     EXIT.
029700*
029800*    -------------------------------------------------------
029900*    Budget Status section - BATCH FLOW steps 1 thru 5.
030000*    -------------------------------------------------------
030100*
030200 5000-Budget-Status.
030300     PERFORM  5100-Load-Active-Budgets THRU 5100-Exit.
030400     PERFORM  5200-Accum-Budget-Spent  THRU 5200-Exit.
030500     PERFORM  5300-Compute-Remaining   THRU 5300-Exit.
030600     PERFORM  5400-Sort-Budgets-By-Date THRU 5400-Exit.
030700 5000-Exit.
030800     EXIT.
030900*
031000 5100-Load-Active-Budgets.
031100     CLOSE    BG-Category-File.
031200     OPEN     INPUT BG-Category-File.
031300     CLOSE    BG-Budget-File.
031400     OPEN     INPUT BG-Budget-File.
031500 5100-Read.
031600     READ     BG-Budget-File INTO BG-Budget-Record
031700              AT END GO TO 5100-Exit.
031800     IF       Bgp-As-Of-Date NOT < Bud-Start-Date
031900     AND      Bgp-As-Of-Date NOT > Bud-End-Date
032000              ADD 1 TO Ws-Budget-Count
032100              SET Tb-Ix TO Ws-Budget-Count
032200              MOVE Bud-Cat-Id     TO Tb-Cat-Id (Tb-Ix)
032300              MOVE Bud-Amount     TO Tb-Budget-Amt (Tb-Ix)
032400              MOVE ZERO           TO Tb-Spent-Amt (Tb-Ix)
032500              MOVE Bud-Start-Date TO Tb-Start-Date (Tb-Ix)
032600              MOVE Bud-End-Date   TO Tb-End-Date (Tb-Ix)
032700              PERFORM 5110-Find-Cat-Name THRU 5110-Exit.
032800     GO TO    5100-Read.
032900 5100-Exit.
033000     EXIT.
033100*
033200 5110-Find-Cat-Name.
033300     MOVE     SPACES TO Tc-Cat-Name-Hold.
033400 5110-Read.
033500     READ     BG-Category-File INTO BG-Category-Record
033600              AT END GO TO 5110-Store.
033700     IF       Cat-Id = Bud-Cat-Id
033800              MOVE Cat-Name TO Tc-Cat-Name-Hold
033900              GO TO 5110-Store.
034000     GO TO    5110-Read.
034100 5110-Store.
034200     MOVE     Tc-Cat-Name-Hold TO Tb-Cat-Name (Tb-Ix).
034300     CLOSE    BG-Category-File.
034400     OPEN     INPUT BG-Category-File.
034500 5110-Exit.
034600     EXIT.
034700*
034800 5200-Accum-Budget-Spent.
034900     IF       Ws-Budget-Count = ZERO
035000              GO TO 5200-Exit.
035100     CLOSE    BG-Expense-File.
035200     OPEN     INPUT BG-Expense-File.
035300 5200-Read.
035400     READ     BG-Expense-File INTO BG-Expense-Record
035500              AT END GO TO 5200-Exit.
035600     PERFORM  5210-Match-Budget THRU 5210-Exit.
035700     GO TO    5200-Read.
035800 5200-Exit.
035900     EXIT.
036000*
036100 5210-Match-Budget.
036200     SET      Tb-Ix TO 1.
036300 5210-Test.
036400     IF       Tb-Ix > Ws-Budget-Count
036500              GO TO 5210-Exit.
036600     IF       Exp-Cat-Id = Tb-Cat-Id (Tb-Ix)
036700     AND      Exp-Date NOT < Tb-Start-Date (Tb-Ix)
036800     AND      Exp-Date NOT > Tb-End-Date (Tb-Ix)
036900              ADD Exp-Amount TO Tb-Spent-Amt (Tb-Ix).
037000     SET      Tb-Ix UP BY 1.
037100     GO TO    5210-Test.
037200 5210-Exit.
037300     EXIT.
037400*
037500 5300-Compute-Remaining.
037600     IF       Ws-Budget-Count = ZERO
037700              GO TO 5300-Exit.
037800     SET      Tb-Ix TO 1.
037900 5300-Loop.
038000     IF       Tb-Ix > Ws-Budget-Count
038100              GO TO 5300-Exit.
038200     COMPUTE  Tb-Remaining-Amt (Tb-Ix) =
038300              Tb-Budget-Amt (Tb-Ix) - Tb-Spent-Amt (Tb-Ix).
038400     IF       Tb-Spent-Amt (Tb-Ix) > Tb-Budget-Amt (Tb-Ix)
038500              MOVE "Y" TO Tb-Over-Flag (Tb-Ix)
038600              ADD  1   TO Ws-Over-Budget-Count
038700     ELSE
038800              MOVE "N" TO Tb-Over-Flag (Tb-Ix).
038900     SET      Tb-Ix UP BY 1.
039000     GO TO    5300-Loop.
039100 5300-Exit.
039200     EXIT.
039300*
039400*    Exchange sort into Bud-Start-Date descending order,
039500*    same small-table reasoning as 4300 above.
039600*
039700 5400-Sort-Budgets-By-Date.
039800     IF       Ws-Budget-Count < 2
039900              GO TO 5400-Exit.
040000     MOVE     1 TO Ws-Sub.
040100 5400-Outer.
040200     IF       Ws-Sub > Ws-Budget-Count - 1
040300              GO TO 5400-Exit.
040400     MOVE     1 TO Ws-Sub2.
040500 5400-Inner.
040600     IF       Ws-Sub2 > Ws-Budget-Count - Ws-Sub
040700              ADD  1 TO Ws-Sub
040800              GO TO 5400-Outer.
040900     IF       Tb-Start-Date (Ws-Sub2) <
041000        Tb-Start-Date (Ws-Sub2 + 1)
041100              PERFORM 5410-Swap-Budget THRU 5410-Exit.
041200     ADD      1 TO Ws-Sub2.
041300     GO TO    5400-Inner.
041400 5400-Exit.
041500     EXIT.
041600*
041700 5410-Swap-Budget.
041800     MOVE     Tb-Entry (Ws-Sub2)      TO Ws-Budget-Hold.
041900     MOVE     Tb-Entry (Ws-Sub2 + 1)  TO Tb-Entry (Ws-Sub2).
042000     MOVE     Ws-Budget-Hold          TO Tb-Entry (Ws-Sub2 + 1).
042100 5410-Exit.
042200     EXIT.
042300*
042400*    -------------------------------------------------------
042500*    Printed output - headings plus the three sections.
042600*    -------------------------------------------------------
042700*
042800 6000-Print-Report.
042900     PERFORM  6100-Print-Headings      THRU 6100-Exit.
043000     PERFORM  6200-Print-Summary       THRU 6200-Exit.
043100     PERFORM  6300-Print-Categories    THRU 6300-Exit.
043200     PERFORM  6400-Print-Budget-Status THRU 6400-Exit.
043300 6000-Exit.
043400     EXIT.
043500*
043600 6100-Print-Headings.
043700     MOVE     SPACES TO BG-Print-Line.
043800     MOVE     WS-Page-No  TO Hd1-Page-No.
043900     WRITE    BG-Report-Print-Record FROM BG-Heading-Line-1.
044000     MOVE     SPACES TO BG-Print-Line.
044100     MOVE     Bgp-Run-Title TO Hd2-Run-Title.
044200     PERFORM  6110-Edit-Start-Date THRU 6110-Exit.
044300     MOVE     WS-Date-Edited TO Hd2-Start-Date.
044400     MOVE     Bgp-End-Date   TO WS-Date-Work.
044500     PERFORM  6120-Edit-Date THRU 6120-Exit.
044600     MOVE     WS-Date-Edited TO Hd2-End-Date.
044700     WRITE    BG-Report-Print-Record FROM BG-Heading-Line-2.
044800 6100-Exit.
044900     EXIT.
045000*
045100 6110-Edit-Start-Date.
045200     MOVE     Bgp-Start-Date TO WS-Date-Work.
045300     PERFORM  6120-Edit-Date THRU 6120-Exit.
045400 6110-Exit.
045500     EXIT.
045600*
045700 6120-Edit-Date.
045800     MOVE     WS-Date-Work TO WS-Date-Work-R.
045900     MOVE     SPACES TO WS-Date-Edited.
046000     STRING   WS-Date-MM "/" WS-Date-DD "/"
046100              WS-Date-CC WS-Date-YY
046200              DELIMITED BY SIZE INTO WS-Date-Edited.
046300 6120-Exit.
046400     EXIT.
046500*
046600 6200-Print-Summary.
046700     MOVE     SPACES TO BG-Print-Line.
046800     MOVE     Rpt-Total-Income  TO Sum-Income-Amt.
046900     MOVE     Rpt-Total-Expense TO Sum-Expense-Amt.
047000     MOVE     Rpt-Net-Balance   TO Sum-Net-Amt.
047100     MOVE     Rpt-Savings-Rate  TO Sum-Rate-Amt.
047200     WRITE    BG-Report-Print-Record FROM BG-Summary-Line.
047300 6200-Exit.
047400     EXIT.
047500*
047600 6300-Print-Categories.
047700     IF       Ws-Category-Count = ZERO
047800              GO TO 6300-Exit.
047900     SET      Tc-Ix TO 1.
048000 6300-Loop.
048100     IF       Tc-Ix > Ws-Category-Count
048200              GO TO 6300-Exit.
048300     IF       Tc-Cat-Total (Tc-Ix) > ZERO
048400              MOVE SPACES TO BG-Print-Line
048500              MOVE Tc-Cat-Name (Tc-Ix)  TO Cdl-Cat-Name
048600              MOVE Tc-Cat-Total (Tc-Ix) TO Cdl-Cat-Amt
048700              WRITE BG-Report-Print-Record
048800                   FROM BG-Category-Detail-Line.
048900     SET      Tc-Ix UP BY 1.
049000     GO TO    6300-Loop.
049100 6300-Exit.
049200     EXIT.
049300*
049400 6400-Print-Budget-Status.
049500     IF       Ws-Budget-Count = ZERO
049600              GO TO 6400-Totals.
049700     SET      Tb-Ix TO 1.
049800 6400-Loop.
049900     IF       Tb-Ix > Ws-Budget-Count
050000              GO TO 6400-Totals.
050100     MOVE     SPACES TO BG-Print-Line.
050200     MOVE     Tb-Cat-Name (Tb-Ix)       TO Bdl-Cat-Name.
050300     MOVE     Tb-Budget-Amt (Tb-Ix)     TO Bdl-Budget-Amt.
050400     MOVE     Tb-Spent-Amt (Tb-Ix)      TO Bdl-Spent-Amt.
050500     MOVE     Tb-Remaining-Amt (Tb-Ix)  TO Bdl-Remaining-Amt.
050600     MOVE     Tb-Over-Flag (Tb-Ix)      TO Bdl-Over-Flag.
050700     WRITE    BG-Report-Print-Record FROM BG-Budget-Detail-Line.
050800     SET      Tb-Ix UP BY 1.
050900     GO TO    6400-Loop.
051000 6400-Totals.
051100     MOVE     SPACES TO BG-Print-Line.
051200     MOVE     Ws-Over-Budget-Count TO Ctl-Count.
051300     WRITE    BG-Report-Print-Record FROM BG-Control-Line.
051400 6400-Exit.
051500     EXIT.
051600*
051700 9000-Close-Files.
051800     CLOSE    BG-Category-File
051900              BG-Expense-File
052000              BG-Income-File
052100              BG-Budget-File
052200              BG-Report-File.
052300 9000-Exit.
052400     EXIT.
052500*
052600 9999-Main-Exit.
052700     EXIT PROGRAM.
