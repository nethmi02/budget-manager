000100*******************************************
000200*                                          *
000300*  Record Definition For Budget Limit     *
000400*           File                          *
000500*     Uses Bud-Id as key                  *
000600*******************************************
000700* File size 32 bytes.
000800*
000900* 22/03/84 vbc - Created.
001000* 02/09/98 vbc - Y2K - Bud-Start-Date and
001100*                Bud-End-Date widened from
001200*                PIC 9(6) YYMMDD to 9(8) CCYYMMDD.
001300* 30/01/26 vbc - Bud-Period added (was implied
001400*                by the date pair alone before).
001500*
001600 01  BG-Budget-Record.
001700     03  Bud-Id               pic 9(6)   comp.
001800     03  Bud-Cat-Id           pic 9(6)   comp.
001900*                Fk to BG-Category-Record.
002000     03  Bud-Amount           pic s9(8)v99  comp-3.
002100*                Must be strictly greater than zero -
002200*                a zero or negative amount is rejected
002300*                when the budget is set, not re-checked
002400*                here.
002500     03  Bud-Period           pic x(7).
002600         88  Bud-Period-Weekly  value "WEEKLY ".
002700         88  Bud-Period-Monthly value "MONTHLY".
002800         88  Bud-Period-Yearly  value "YEARLY ".
002900     03  Bud-Start-Date       pic 9(8)   comp.
003000     03  Bud-End-Date         pic 9(8)   comp.
003100*                Both CCYYMMDD, both boundaries inclusive
003200*                when testing if a budget is active, and
003300*                when totalling spend against it.
003400     03  filler               pic x(6).
003500*
003600*        Overlap search (by date range, used when a new
003700*        budget is being set up) matches this record when
003800*        either end of the query range falls inside
003900*        Bud-Start-Date/Bud-End-Date, or this record's
004000*        span falls fully inside the query range.  That
004100*        rule is exercised at budget set-up time, not by
004200*        the report run.
004300*
