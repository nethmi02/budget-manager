000100*    Select Clause For The Budget Category File.
000200*
000300* 22/03/84 vbc - Created.
000400*
000500     SELECT BG-Category-File ASSIGN TO BGCAT
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS  IS BG-Cat-Status.
