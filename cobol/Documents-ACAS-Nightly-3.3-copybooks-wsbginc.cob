000100*******************************************
000200*                                          *
000300*  Record Definition For Budget Income    *
000400*           File                          *
000500*     Uses Inc-Id as key                  *
000600*******************************************
000700* File size 60 bytes.
000800*
000900* 22/03/84 vbc - Created as the mirror of
001000*                the Expense file, same shape.
001100* 14/10/98 vbc - Y2K - Inc-Date widened from
001200*                PIC 9(6) YYMMDD to 9(8) CCYYMMDD.
001300* 30/01/26 vbc - Filler reduced to match Expense.
001400*
001500 01  BG-Income-Record.
001600     03  Inc-Id               pic 9(6)   comp.
001700     03  Inc-Cat-Id           pic 9(6)   comp.
001800*                Fk to BG-Category-Record, display join
001900*                only, same as on the Expense file.
002000     03  Inc-Amount           pic s9(8)v99  comp-3.
002100*                Must be strictly greater than zero -
002200*                enforced at data entry.
002300     03  Inc-Description      pic x(40).
002400     03  Inc-Date             pic 9(8)   comp.
002500*                CCYYMMDD.
002600     03  filler               pic x(6).
002700*
