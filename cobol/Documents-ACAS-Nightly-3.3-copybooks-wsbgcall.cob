000100*******************************************
000200*                                          *
000300*  Linkage Data For The Call From bg000   *
000400*           To bgrpt01.                   *
000500*******************************************
000600*
000700* 22/03/84 vbc - Created.
000800* 30/01/26 vbc - Re-cut from the PY WS-
000900*                Calling-Data shape for
001000*                the new Budget area.
001100*
001200 01  WS-Calling-Data.
001300     03  WS-Called            pic x(8).
001400     03  WS-Caller            pic x(8).
001500     03  WS-Term-Code         pic 99.
001600     03  WS-Process-Func      pic 9.
001700         88  Bg-Run-Normal    value zero.
001800         88  Bg-Run-Aborted   value 9.
001900     03  filler                pic x(04).
