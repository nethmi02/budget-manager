000100*    File Description For The Budget Category File.
000200*
000300* 22/03/84 vbc - Created.
000400*
000500 FD  BG-Category-File
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 56 CHARACTERS
000800     DATA RECORD IS BG-Category-Record.
000900*
001000 COPY "wsbgcat.cob".
